000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      EmpRosRp.
000300 AUTHOR.          R J SANTIAGO.
000400 INSTALLATION.    MOTORPH - DATA CENTER.
000500 DATE-WRITTEN.    03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.        UNCLASSIFIED - PAYROLL SUPPORT USE ONLY.
000800*===============================================================*
000900*  CHANGE LOG.                                                  *
001000*---------------------------------------------------------------*
001100* DATE      PGMR  REQ/TKT    DESCRIPTION                        *
001200*---------- ----  ---------  -----------------------------------*
001300* 03/14/89  RJS   MP-0041    ORIGINAL CODING. ROSTER LISTING    *
001400*                            OF THE EMPLOYEE MASTER FOR THE     *
001500*                            PAYROLL DEPARTMENT BULLETIN BOARD. *
001600* 08/02/89  RJS   MP-0058    ADDED FILE STATUS DECLARATIVES SO  *EMPRR01
001700*                            OPERATIONS CAN SEE WHY A RUN ABENDS*EMPRR01
001800*                            INSTEAD OF PAGING THE ON-CALL PGMR.*EMPRR01
001900* 11/20/90  DCV   MP-0077    BLANK-RECORD GUARD ADDED. A STRAY  *EMPRR02
002000*                            ALL-SPACE ROW FROM THE HR EXTRACT  *EMPRR02
002100*                            WAS PRINTING AS A BLANK EMPLOYEE.  *EMPRR02
002200* 04/09/92  DCV   MP-0103    WIDENED EMP-FIRST-NAME TO X(20) -  *EMPRR03
002300*                            SUFFIXES LIKE 'III' WERE TRUNCATING*EMPRR03
002400* 02/17/95  LQT   MP-0144    SALARY FIELD ADDED TO THE MASTER   *EMPRR04
002500*                            RECORD FOR THE UPCOMING PAYROLL    *EMPRR04
002600*                            RECALC PROJECT. NOT PRINTED HERE.  *EMPRR04
002700* 09/05/96  LQT   MP-0162    CONVERTED REPORT FROM CONSOLE      *EMPRR05
002800*                            DISPLAY TO A REAL PRINT FILE PER   *EMPRR05
002900*                            OPS REQUEST - CONSOLE WAS SCROLLING*EMPRR05
003000*                            OFF BEFORE THE 3RD SHIFT COULD READ*EMPRR05
003100* 01/06/99  LQT   MP-0171    Y2K REVIEW - NO DATE ARITHMETIC IN *EMPRR06
003200*                            THIS PROGRAM, BIRTHDAY IS TEXT ONLY*EMPRR06
003300*                            NO CHANGE REQUIRED. SIGNED OFF.    *EMPRR06
003400* 06/30/01  HBM   MP-0205    ADDED HEADER BANNER PER CORPORATE  *EMPRR07
003500*                            COMMUNICATIONS STANDARD MEMO #12.  *EMPRR07
003510* 11/14/03  HBM   MP-0219    HR REPORTED RAGGED COMMA SPACING   *EMPRR08
003520*                            ON SHORT NAMES - FIELD WAS A FIXED *EMPRR08
003530*                            20-BYTE MOVE, NOT A TRIM. NOW      *EMPRR08
003540*                            CONCATENATED ON ACTUAL NAME LENGTH.*EMPRR08
003550* 03/02/04  HBM   MP-0224    BANNER NOW ADVANCES TO A NEW PRINT *EMPRR09
003560*                            PAGE (TOP-OF-FORM) PER OPERATIONS  *EMPRR09
003570*                            - FIRST PAGE WAS RUNNING UP AGAINST*EMPRR09
003580*                            THE PRIOR JOB'S OUTPUT ON THE FORM.*EMPRR09
003600*---------------------------------------------------------------*
003700*  PROGRAM FUNCTION.                                            *
003800*---------------------------------------------------------------*
003900*  READS THE MOTORPH EMPLOYEE MASTER FILE IN PHYSICAL SEQUENCE  *
004000*  (NO KEY, NO SORT) AND PRINTS A FLAT ROSTER LISTING SHOWING   *
004100*  EMPLOYEE NUMBER, FULL NAME, AND BIRTHDAY FOR EVERY EMPLOYEE. *
004200*  THERE ARE NO CONTROL BREAKS AND NO TOTALS ON THIS REPORT.    *
004300*  MONTHLY SALARY IS CARRIED ON THE MASTER RECORD BUT IS NOT    *
004400*  READ OR PRINTED BY THIS PROGRAM - SEE CHANGE MP-0144.        *
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3090.
005100 OBJECT-COMPUTER. IBM-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ALPHABETIC-AND-NUMERIC IS X'20'
005500                                     X'30' THRU X'39'
005600                                     X'41' THRU X'5A'
005700                                     X'61' THRU X'7A'.
005800*---------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*---------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT EMPLOYEE-MASTER ASSIGN TO "EMPMAST"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-EMPLOYEE-MASTER.
006500
006600     SELECT EMPLOYEE-REPORT ASSIGN TO "EMPRPT"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-EMPLOYEE-REPORT.
006900*===============================================================*
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400*  EMPLOYEE-MASTER - ONE ROW PER EMPLOYEE, PHYSICAL ORDER ONLY, *
007500*  NO KEY, READ TOP TO BOTTOM. RECORD LENGTH 70 BYTES.          *
007600*---------------------------------------------------------------*
007700 FD  EMPLOYEE-MASTER
007800     LABEL RECORD    IS STANDARD
007900     RECORD CONTAINS 70 CHARACTERS
008000     RECORDING MODE  IS F.
008100 01  EMPLOYEE-MASTER-RECORD.
008200     88  EMPLOYEE-MASTER-REC-BLANK      VALUE SPACES.
008300     05  EMP-ID                         PIC 9(05).
008400     05  EMP-LAST-NAME                  PIC X(20).
008500     05  EMP-FIRST-NAME                 PIC X(20).
008600     05  EMP-BIRTHDAY                    PIC X(10).
008700*    ALTERNATE VIEW OF THE BIRTHDAY TEXT FOR ANY FUTURE PGM     *EMPRR06
008800*    THAT NEEDS TO PICK THE MM/DD/YYYY FIELD APART. NOT USED BY *EMPRR06
008900*    THIS PROGRAM - BIRTHDAY IS MOVED AS A WHOLE. SEE MP-0171.  *EMPRR06
009000     05  EMP-BIRTHDAY-PARTS REDEFINES EMP-BIRTHDAY.
009100         10  EMP-BIRTH-MONTH            PIC X(02).
009200         10  FILLER                     PIC X(01).
009300         10  EMP-BIRTH-DAY               PIC X(02).
009400         10  FILLER                     PIC X(01).
009500         10  EMP-BIRTH-YEAR              PIC X(04).
009600     05  EMP-MONTHLY-SALARY             PIC S9(07)V99
009700                                         SIGN IS LEADING
009800                                         SEPARATE CHARACTER.
009900     05  FILLER                         PIC X(05).
010000*---------------------------------------------------------------*
010100*  EMPLOYEE-REPORT - BANNER, DETAIL GROUPS, AND RULE LINES.     *
010200*  PRINT LINE IS 72 BYTES OF CONTENT, RECORD 72 CHARACTERS.     *
010300*---------------------------------------------------------------*
010400 FD  EMPLOYEE-REPORT
010500     LABEL RECORD    IS STANDARD
010600     RECORD CONTAINS 72 CHARACTERS
010700     RECORDING MODE  IS F.
010800 01  EMPLOYEE-REPORT-LINE               PIC X(72).
010900*===============================================================*
011000 WORKING-STORAGE SECTION.
011100*---------------------------------------------------------------*
011200 77  FS-EMPLOYEE-MASTER                 PIC 9(02) VALUE ZEROES.
011300 77  FS-EMPLOYEE-REPORT                 PIC 9(02) VALUE ZEROES.
011400
011500 78  CTE-01                                        VALUE 01.
011600*---------------------------------------------------------------*
011700 01  WS-CONTROL-SWITCHES.
011800     05  WS-EMPLOYEE-MASTER-EOF         PIC X(01) VALUE SPACE.
011900         88  EMPLOYEE-MASTER-AT-EOF                VALUE 'Y'.
011910     05  FILLER                         PIC X(01) VALUE SPACE.
012000*---------------------------------------------------------------*
012100*  RUN-DATE STAMP FOR THE OPERATOR CONSOLE ONLY - NEVER PRINTED *
012200*  ON THE ROSTER ITSELF. THE REDEFINES GIVES US THE CENTURY/    *
012300*  YEAR/MONTH/DAY PIECES WITHOUT A SEPARATE MOVE FOR EACH.      *
012400*---------------------------------------------------------------*
012500 01  WS-RUN-DATE.
012600     05  WS-RUN-DATE-NOW                PIC 9(08) VALUE ZEROES.
012700     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-NOW.
012800         10  WS-RUN-DATE-CENTURY        PIC 9(02).
012900         10  WS-RUN-DATE-YEAR            PIC 9(02).
013000         10  WS-RUN-DATE-MONTH           PIC 9(02).
013100         10  WS-RUN-DATE-DAY             PIC 9(02).
013110     05  FILLER                         PIC X(04) VALUE SPACES.
013200*---------------------------------------------------------------*
013300*  COUNTERS - ALL BINARY. THESE ARE OPERATOR-CONSOLE TALLIES    *
013400*  ONLY, THEY ARE NOT PART OF THE REPORT (NO TOTALS ON THIS JOB)*
013500*---------------------------------------------------------------*
013600 01  WS-RUN-COUNTERS.
013700     05  WS-EMPLOYEE-RECS-READ          PIC 9(06) COMP.
013800     05  WS-EMPLOYEE-RECS-PRINTED       PIC 9(06) COMP.
013900     05  WS-EMPLOYEE-RECS-SKIPPED       PIC 9(06) COMP.
013910     05  FILLER                         PIC X(01) VALUE SPACE.
013920*---------------------------------------------------------------*
013930*  NAME-TRIM WORK AREA - MP-0219. EMP-LAST-NAME/EMP-FIRST-NAME   *EMPRR08
013940*  ARE SPACE-PADDED TO 20 BYTES ON THE MASTER. WS-SCAN-INDEX     *EMPRR08
013950*  BACKS UP OVER THE TRAILING PAD SO THE PRINTED NAME READS      *EMPRR08
013960*  'LAST, FIRST' WITH NO GAP BEFORE THE COMMA.                   *EMPRR08
013970*---------------------------------------------------------------*
013980 01  WS-NAME-TRIM-WORK.
013990     05  WS-SCAN-INDEX                  PIC 9(02) COMP.
014000     05  WS-LAST-NAME-LEN                PIC 9(02) COMP.
014010     05  WS-FIRST-NAME-LEN               PIC 9(02) COMP.
014020     05  FILLER                         PIC X(01) VALUE SPACE.
014030*---------------------------------------------------------------*
014100*  BANNER GROUP - PRINTED ONCE, AHEAD OF THE FIRST DETAIL GROUP *
014200*---------------------------------------------------------------*
014300 01  WS-RPT-RULE-LINE-EQUALS.
014400     05  FILLER                         PIC X(72)
014500                                         VALUE ALL '='.
014600
014700 01  WS-RPT-RULE-LINE-DASHES.
014800     05  FILLER                         PIC X(72)
014900                                         VALUE ALL '-'.
015000
015100 01  WS-RPT-TITLE-LINE.
015200     05  FILLER                         PIC X(24)
015300                                         VALUE SPACES.
015400     05  FILLER                         PIC X(23)
015500                                         VALUE 'MOTOR PH PAYROLL SYSTEM'.
015600     05  FILLER                         PIC X(25)
015700                                         VALUE SPACES.
015800*---------------------------------------------------------------*
015900*  DETAIL GROUP - ONE PER EMPLOYEE MASTER RECORD READ. THE      *
016000*  RESERVE FIELD BELOW IS FOR A DEPARTMENT CODE COLUMN THAT     *EMPRR07
016100*  PAYROLL HAS ASKED FOR MORE THAN ONCE BUT NEVER PUT ON A      *EMPRR07
016200*  SIGNED REQUEST - LEFT BLANK UNTIL THAT HAPPENS.              *EMPRR07
017200*---------------------------------------------------------------*
017300 01  WS-RPT-DETAIL-LINE-1.
017400     05  FILLER                         PIC X(17)
017500                                         VALUE 'Employee Number: '.
017600     05  DET-EMP-ID                     PIC 9(05).
017700     05  WS-DETAIL-1-TAIL               PIC X(50) VALUE SPACES.
017800     05  WS-DETAIL-1-DEPT-RESERVE REDEFINES WS-DETAIL-1-TAIL.
017900         10  WS-DEPT-CODE-RESERVE       PIC X(04).
018000         10  FILLER                     PIC X(46).
018300
018400*  MP-0219 - NAME IS BUILT BY THE STRING IN 210000 BELOW, NOT BY *EMPRR08
018410*  A STRAIGHT MOVE, SO SHORT NAMES DO NOT LEAVE A GAP BEFORE THE *EMPRR08
018420*  COMMA. DET-EMPLOYEE-NAME HOLDS 'LAST, FIRST' LEFT-JUSTIFIED.  *EMPRR08
018430 01  WS-RPT-DETAIL-LINE-2.
018500     05  FILLER                         PIC X(15)
018600                                         VALUE 'Employee Name: '.
018700     05  DET-EMPLOYEE-NAME              PIC X(42) VALUE SPACES.
019000     05  FILLER                         PIC X(15) VALUE SPACES.
019100
019200 01  WS-RPT-DETAIL-LINE-3.
019300     05  FILLER                         PIC X(10)
019400                                         VALUE 'Birthday: '.
019500     05  DET-BIRTHDAY                    PIC X(10).
019600     05  FILLER                         PIC X(52) VALUE SPACES.
019700*===============================================================*
019800 PROCEDURE DIVISION.
019900*---------------------------------------------------------------*
020000 DECLARATIVES.
020100*---------------------------------------------------------------*
020200 FILE-HANDLER SECTION.
020300     USE AFTER ERROR PROCEDURE ON EMPLOYEE-MASTER
020400                                  EMPLOYEE-REPORT.
020500 000000-STATUS-CHECK.
020600     DISPLAY "+---+----+---+----+---+----+"
020700     DISPLAY "| ROSTER FILE STATUS PANEL. |"
020800     DISPLAY "+---+----+---+----+---+----+"
020900     DISPLAY "| EMPLOYEE-MASTER STATUS : [" FS-EMPLOYEE-MASTER
021000             "]."
021100     DISPLAY "| EMPLOYEE-REPORT STATUS : [" FS-EMPLOYEE-REPORT
021200             "]."
021300     DISPLAY "+---+----+---+----+---+----+"
021400     STOP "AN EXCEPTION HAS OCCURRED. CONTACT THE ON-CALL PGMR.".
021500 END DECLARATIVES.
021600*===============================================================*
021700 MAIN-PARAGRAPH.
021800*---------------------------------------------------------------*
021900     PERFORM 100000-BEGIN-START-PROGRAM
022000        THRU 100000-END-START-PROGRAM
022100
022200     PERFORM 200000-BEGIN-PROCESS-EMPLOYEE-RECS
022300        THRU 200000-END-PROCESS-EMPLOYEE-RECS
022400       UNTIL EMPLOYEE-MASTER-AT-EOF
022500
022600     PERFORM 300000-BEGIN-FINISH-PROGRAM
022700        THRU 300000-END-FINISH-PROGRAM
022800
022900     STOP RUN.
023000*---------------------------------------------------------------*
023100 100000-BEGIN-START-PROGRAM.
023200*---------------------------------------------------------------*
023300     ACCEPT WS-RUN-DATE-NOW FROM DATE YYYYMMDD
023400
023500     OPEN INPUT  EMPLOYEE-MASTER
023600     OPEN OUTPUT EMPLOYEE-REPORT
023700
023800     DISPLAY "EMPROSRP - MOTORPH EMPLOYEE ROSTER - RUN DATE "
023900             WS-RUN-DATE-NOW
024000     DISPLAY "EMPLOYEE-MASTER OPEN STATUS : ["
024100             FS-EMPLOYEE-MASTER "]."
024200     DISPLAY "EMPLOYEE-REPORT OPEN STATUS : ["
024300             FS-EMPLOYEE-REPORT "]."
024400
024500     PERFORM 110000-BEGIN-PRINT-REPORT-BANNER
024600        THRU 110000-END-PRINT-REPORT-BANNER
024700
024800     PERFORM 120000-BEGIN-READ-EMPLOYEE-MASTER
024900        THRU 120000-END-READ-EMPLOYEE-MASTER.
025000 100000-END-START-PROGRAM.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 110000-BEGIN-PRINT-REPORT-BANNER.
025400*---------------------------------------------------------------*
025410*    MP-0224 - ADVANCE TO A NEW FORM BEFORE THE FIRST LINE SO    *EMPRR09
025420*    THIS JOB NEVER PRINTS ON THE TAIL OF THE PRIOR JOB'S FORM.  *EMPRR09
025500     WRITE EMPLOYEE-REPORT-LINE FROM WS-RPT-RULE-LINE-EQUALS
025510         AFTER ADVANCING TOP-OF-FORM
025600     WRITE EMPLOYEE-REPORT-LINE FROM WS-RPT-TITLE-LINE
025700     WRITE EMPLOYEE-REPORT-LINE FROM WS-RPT-RULE-LINE-EQUALS.
025800 110000-END-PRINT-REPORT-BANNER.
025900     EXIT.
026000*---------------------------------------------------------------*
026100 120000-BEGIN-READ-EMPLOYEE-MASTER.
026200*---------------------------------------------------------------*
026300     READ EMPLOYEE-MASTER
026400         AT END
026500             SET EMPLOYEE-MASTER-AT-EOF TO TRUE
026600         NOT AT END
026700             ADD CTE-01 TO WS-EMPLOYEE-RECS-READ
026800     END-READ.
026900 120000-END-READ-EMPLOYEE-MASTER.
027000     EXIT.
027100*---------------------------------------------------------------*
027200 200000-BEGIN-PROCESS-EMPLOYEE-RECS.
027300*---------------------------------------------------------------*
027400     IF EMPLOYEE-MASTER-REC-BLANK
027500         ADD CTE-01 TO WS-EMPLOYEE-RECS-SKIPPED
027600     ELSE
027700         PERFORM 210000-BEGIN-WRITE-EMPLOYEE-DETAIL
027800            THRU 210000-END-WRITE-EMPLOYEE-DETAIL
027900     END-IF
028000
028100     PERFORM 120000-BEGIN-READ-EMPLOYEE-MASTER
028200        THRU 120000-END-READ-EMPLOYEE-MASTER.
028300 200000-END-PROCESS-EMPLOYEE-RECS.
028400     EXIT.
028500*---------------------------------------------------------------*
028600*  210000 - ONE DETAIL GROUP PLUS ITS DASHED RULE LINE. NO      *EMPRR02
028700*  ARITHMETIC HERE - EMP-MONTHLY-SALARY IS NOT TOUCHED. SEE     *EMPRR04
028800*  CHANGE MP-0144 ABOVE FOR WHY THE FIELD EXISTS BUT IS IDLE.   *EMPRR04
028810*  MP-0219 - DET-EMPLOYEE-NAME IS CONCATENATED FROM THE ACTUAL  *EMPRR08
028820*  LENGTH OF EACH NAME FIELD, NOT A FIXED 20-BYTE MOVE, SO A    *EMPRR08
028830*  SHORT NAME DOES NOT LEAVE A GAP BEFORE THE COMMA.            *EMPRR08
028900*---------------------------------------------------------------*
029000 210000-BEGIN-WRITE-EMPLOYEE-DETAIL.
029100*---------------------------------------------------------------*
029200     MOVE EMP-ID                  TO DET-EMP-ID
029500     MOVE EMP-BIRTHDAY             TO DET-BIRTHDAY
029510
029520     MOVE 20 TO WS-SCAN-INDEX
029530     PERFORM 211000-BACK-UP-LAST-NAME-INDEX
029540        UNTIL WS-SCAN-INDEX = ZERO
029550           OR EMP-LAST-NAME (WS-SCAN-INDEX:1) NOT = SPACE
029560     MOVE WS-SCAN-INDEX TO WS-LAST-NAME-LEN
029570     IF WS-LAST-NAME-LEN = ZERO
029580         MOVE CTE-01 TO WS-LAST-NAME-LEN
029590     END-IF
029600
029610     MOVE 20 TO WS-SCAN-INDEX
029620     PERFORM 212000-BACK-UP-FIRST-NAME-INDEX
029630        UNTIL WS-SCAN-INDEX = ZERO
029640           OR EMP-FIRST-NAME (WS-SCAN-INDEX:1) NOT = SPACE
029650     MOVE WS-SCAN-INDEX TO WS-FIRST-NAME-LEN
029660     IF WS-FIRST-NAME-LEN = ZERO
029670         MOVE CTE-01 TO WS-FIRST-NAME-LEN
029680     END-IF
029690
029700     MOVE SPACES TO DET-EMPLOYEE-NAME
029710     STRING EMP-LAST-NAME (1:WS-LAST-NAME-LEN)   DELIMITED BY SIZE
029720            ', '                                  DELIMITED BY SIZE
029730            EMP-FIRST-NAME (1:WS-FIRST-NAME-LEN) DELIMITED BY SIZE
029740       INTO DET-EMPLOYEE-NAME
029750     END-STRING
029760
029770     WRITE EMPLOYEE-REPORT-LINE FROM WS-RPT-DETAIL-LINE-1
029800     WRITE EMPLOYEE-REPORT-LINE FROM WS-RPT-DETAIL-LINE-2
029900     WRITE EMPLOYEE-REPORT-LINE FROM WS-RPT-DETAIL-LINE-3
030000     WRITE EMPLOYEE-REPORT-LINE FROM WS-RPT-RULE-LINE-DASHES
030100
030200     ADD CTE-01 TO WS-EMPLOYEE-RECS-PRINTED.
030300 210000-END-WRITE-EMPLOYEE-DETAIL.
030400     EXIT.
030410*---------------------------------------------------------------*
030420 211000-BACK-UP-LAST-NAME-INDEX.
030430*---------------------------------------------------------------*
030440     SUBTRACT CTE-01 FROM WS-SCAN-INDEX.
030450*---------------------------------------------------------------*
030460 212000-BACK-UP-FIRST-NAME-INDEX.
030470*---------------------------------------------------------------*
030480     SUBTRACT CTE-01 FROM WS-SCAN-INDEX.
030500*---------------------------------------------------------------*
030600 300000-BEGIN-FINISH-PROGRAM.
030700*---------------------------------------------------------------*
030800     CLOSE EMPLOYEE-MASTER
030900     CLOSE EMPLOYEE-REPORT
031000
031100     DISPLAY "EMPROSRP - RUN COMPLETE."
031200     DISPLAY "RECORDS READ    : " WS-EMPLOYEE-RECS-READ
031300     DISPLAY "RECORDS PRINTED : " WS-EMPLOYEE-RECS-PRINTED
031400     DISPLAY "RECORDS SKIPPED : " WS-EMPLOYEE-RECS-SKIPPED
031500     DISPLAY "EMPLOYEE-MASTER CLOSE STATUS : ["
031600             FS-EMPLOYEE-MASTER "]."
031700     DISPLAY "EMPLOYEE-REPORT CLOSE STATUS : ["
031800             FS-EMPLOYEE-REPORT "].".
031900 300000-END-FINISH-PROGRAM.
032000     EXIT.
032100
032200 END PROGRAM EmpRosRp.
